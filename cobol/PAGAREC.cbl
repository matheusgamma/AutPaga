000100      ******************************************************************
000200      * PROGRAMA    : PAGAREC
000300      * PROPOSITO   : PROCESO BATCH DE UNIFICACION DE OPERACIONES DE
000400      *               PAGOS (A PAGAR) Y COBROS (A RECIBIR) DE LA MESA
000500      *               DE TESORERIA. LEE LOS DOS REGISTROS DE ENTRADA,
000600      *               VALIDA CADA OPERACION, NORMALIZA EL SIGNO DEL
000700      *               IMPORTE Y GENERA UN ARCHIVO UNIFICADO, UN
000800      *               ARCHIVO DE RECHAZOS Y UN REPORTE DE CONTROL CON
000900      *               QUIEBRE POR CONTRAPARTE Y POSICION NETA.
001000      * HISTORIA DE MODIFICACIONES (VER TAMBIEN COMENTARIOS EN LINEA):
001100      *   14/05/1991 RF  TCK-0001 VERSION INICIAL DEL PROCESO.    PGR0001 
001200      *   02/06/1991 RF  TCK-0014 CORRECCION VALIDACION DE FECHA  PGR0014 
001300      *                           MESES DE 30 DIAS.
001400      *   20/02/1992 RF  TCK-0058 CONTROL DE MONEDA UNICA BRL.    PGR0058 
001500      *   09/11/1993 MGP TCK-0102 AJUSTE DEL QUIEBRE DE CONTRAPAR PGR0102 
001600      *                           EL REPORTE DE UNIFICACION.
001700      *   01/07/1994 MGP TCK-0133 SE SEPARA EL ARCHIVO DE RECHAZO PGR0133 
001800      *                           ARCHIVO UNIFICADO.
001900      *   15/03/1995 MGP TCK-0145 CORRECCION DEL SIGNO DEL NETO P PGR0145 
002000      *                           LAS OPERACIONES A PAGAR.
002100      *   22/08/1996 JLC TCK-0201 SIMPLIFICACION DE LA LECTURA    PGR0201 
002200      *                           SECUENCIAL DE AMBOS REGISTROS.
002300      *   10/01/1997 JLC TCK-0212 SE AGREGA EL TOTAL DE OPERACION PGR0212 
002400      *                           UNIFICADAS AL RESUMEN FINAL.
002500      *   18/05/1998 JLC TCK-0240 REVISION ANIO 2000 - SE CONFIRM PGR0240 
002600      *                           LA FECHA DE OPERACION YA VIAJA CON
002700      *                           4 DIGITOS DE ANIO EN AMBOS REGISTROS.
002800      *   07/01/1999 JLC TCK-0255 CIERRE DE LA REVISION ANIO 2000 PGR0255 
002900      *                           CAMBIOS DE FORMATO DE FECHA.
003000      *   29/02/2000 DAS TCK-0301 PRUEBA DE ANIO BISIESTO EN PROD PGR0301 
003100      *                           - VALIDACION DE FEBRERO CORRECTA.
003200      *   12/09/2001 DAS TCK-0330 LOS RECHAZOS AHORA NO SUMAN AL  PGR0330 
003300      *                           CONTADOR DEL QUIEBRE POR CONTRAPARTE.
003400      *   03/04/2003 DAS TCK-0366 SE AGREGA LA LEYENDA DE CORRIDA PGR0366 
003500      *                           OPERACIONES CUANDO AMBOS REGISTROS
003600      *                           VIENEN VACIOS.
003700      *   19/10/2005 EQR TCK-0412 SE AMPLIA EL IMPORTE A 9(9)V99  PGR0412 
003800      *                           SOPORTAR OPERACIONES DE MAYOR MONTO.
003900      ******************************************************************
004000       IDENTIFICATION DIVISION.
004100       PROGRAM-ID. PAGAREC.
004200       AUTHOR. R FERRARI.
004300       INSTALLATION. TESORERIA CENTRAL - CENTRO DE COMPUTOS.
004400       DATE-WRITTEN. 05/14/1991.
004500       DATE-COMPILED.
004600       SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
004700           TESORERIA. PROHIBIDA SU REPRODUCCION FUERA DEL CENTRO DE
004800           COMPUTOS.
004900      ******************************************************************
005000      * ENTRADAS  : REGISTRO DE OPERACIONES A PAGAR (PAY-REG)
005100      *             REGISTRO DE OPERACIONES A RECIBIR (REC-REG)
005200      * SALIDAS   : ARCHIVO UNIFICADO DE OPERACIONES (UNI-OPS)
005300      *             ARCHIVO DE RECHAZOS (REJECTS-OUT)
005400      *             REPORTE DE UNIFICACION (UNI-RPT)
005500      ******************************************************************
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT PAY-REG ASSIGN TO "PAGREG"
006300               ORGANIZATION LINE SEQUENTIAL.
006400           SELECT REC-REG ASSIGN TO "RECREG"
006500               ORGANIZATION LINE SEQUENTIAL.
006600           SELECT UNI-OPS ASSIGN TO "UNIOPS"
006700               ORGANIZATION LINE SEQUENTIAL.
006800           SELECT REJECTS-OUT ASSIGN TO "PAGRREJ"
006900               ORGANIZATION LINE SEQUENTIAL.
007000           SELECT UNI-RPT ASSIGN TO "PAGRRPT"
007100               ORGANIZATION LINE SEQUENTIAL.
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500      * REGISTRO DE OPERACIONES A PAGAR - 60 CARACTERES.
007600       FD  PAY-REG.
007700       01  PAY-REG-REC.
007800           03  PAY-OP-ID          PIC X(08).
007900           03  PAY-COUNTERPARTY   PIC X(20).
008000           03  PAY-OP-DATE        PIC 9(08).
008100           03  PAY-AMOUNT         PIC 9(09)V99.
008200           03  PAY-CURRENCY       PIC X(03).
008300           03  FILLER             PIC X(10).
008400
008500      * REGISTRO DE OPERACIONES A RECIBIR - MISMO LAYOUT QUE PAY-REG.
008600       FD  REC-REG.
008700       01  REC-REG-REC.
008800           03  REC-OP-ID          PIC X(08).
008900           03  REC-COUNTERPARTY   PIC X(20).
009000           03  REC-OP-DATE        PIC 9(08).
009100           03  REC-AMOUNT         PIC 9(09)V99.
009200           03  REC-CURRENCY       PIC X(03).
009300           03  FILLER             PIC X(10).
009400
009500      * ARCHIVO UNIFICADO DE SALIDA - 62 CARACTERES.
009600       FD  UNI-OPS.
009700       01  UNI-OPS-REC.
009800           03  UNI-OP-ID           PIC X(08).
009900           03  UNI-COUNTERPARTY    PIC X(20).
010000           03  UNI-OP-DATE         PIC 9(08).
010100           03  UNI-OP-TYPE         PIC X(01).
010200           03  UNI-SIGNED-AMOUNT.
010300               05  UNI-AMT-SIGN    PIC X(01).
010400               05  UNI-AMT-VALUE   PIC 9(09)V99.
010500               05  FILLER          PIC X(01).
010600           03  UNI-CURRENCY        PIC X(03).
010700           03  FILLER              PIC X(09).
010800
010900      * ARCHIVO DE RECHAZOS - ECO DE LOS 60 BYTES DE ENTRADA MAS
011000      * BANDERA DE ORIGEN Y CODIGO DE MOTIVO - 63 CARACTERES.
011100       FD  REJECTS-OUT.
011200       01  REJ-REC.
011300           03  REJ-ECHO-INPUT.
011400               05  REJ-OP-ID          PIC X(08).
011500               05  REJ-COUNTERPARTY   PIC X(20).
011600               05  REJ-OP-DATE        PIC 9(08).
011700               05  REJ-AMOUNT         PIC 9(09)V99.
011800               05  REJ-CURRENCY       PIC X(03).
011900               05  FILLER             PIC X(10).
012000           03  REJ-SOURCE-FLAG     PIC X(01).
012100           03  REJ-REASON-CODE     PIC X(02).
012200
012300      * LINEA DE REPORTE - 80 COLUMNAS.
012400       FD  UNI-RPT.
012500       01  RPT-PRINT-AREA    PIC X(80).
012600
012700       WORKING-STORAGE SECTION.
012800      * INDICADORES DE FIN DE ARCHIVO Y DE QUIEBRE DE CONTROL.
012900       77  WS-PAY-EOF            PIC X(01) VALUE "N".
013000           88  PAY-AT-EOF                  VALUE "Y".
013100       77  WS-REC-EOF            PIC X(01) VALUE "N".
013200           88  REC-AT-EOF                  VALUE "Y".
013300       77  WS-PAY-GROUP-SW       PIC X(01) VALUE "N".
013400           88  PAY-GROUP-CHANGED           VALUE "Y".
013500       77  WS-REC-GROUP-SW       PIC X(01) VALUE "N".
013600           88  REC-GROUP-CHANGED           VALUE "Y".
013700       77  WS-VALID-FLAG         PIC X(01) VALUE "Y".
013800           88  RECORD-IS-VALID             VALUE "Y".
013900       77  WS-REASON-CODE        PIC X(02) VALUE SPACES.
014000       77  WS-RUN-DATE           PIC 9(06) VALUE ZERO.
014100       77  WS-DIV-TEMP           PIC 9(04) COMP VALUE ZERO.
014200       77  WS-REM-TEMP           PIC 9(04) COMP VALUE ZERO.
014300       77  WS-TOTAL-READ         PIC 9(05) COMP VALUE ZERO.
014400
014500      * DESCOMPOSICION DE LA FECHA DE OPERACION PARA VALIDAR MES/DIA.
014600       01  WS-DATE-CHECK.
014700           03  WS-DATE-NUM       PIC 9(08).
014750           03  FILLER            PIC X(01).
014800       01  WS-DATE-PARTS REDEFINES WS-DATE-CHECK.
014900           03  WS-YEAR           PIC 9(04).
015000           03  WS-MONTH          PIC 9(02).
015100           03  WS-DAY            PIC 9(02).
015150           03  FILLER            PIC X(01).
015200
015300      * ACUMULADORES DE CONTROL POR REGISTRO DE ORIGEN.
015400       01  WS-PAGAR-TOTALS.
015500           03  WS-PAG-LIDOS        PIC 9(04) COMP VALUE ZERO.
015600           03  WS-PAG-ACEITOS      PIC 9(04) COMP VALUE ZERO.
015700           03  WS-PAG-REJEITADOS   PIC 9(04) COMP VALUE ZERO.
015800           03  WS-PAG-BRUTO        PIC 9(09)V99 VALUE ZERO.
015900           03  FILLER              PIC X(01).
016000
016100       01  WS-RECEBER-TOTALS.
016200           03  WS-REC-LIDOS        PIC 9(04) COMP VALUE ZERO.
016300           03  WS-REC-ACEITOS      PIC 9(04) COMP VALUE ZERO.
016400           03  WS-REC-REJEITADOS   PIC 9(04) COMP VALUE ZERO.
016500           03  WS-REC-BRUTO        PIC 9(09)V99 VALUE ZERO.
016600           03  FILLER              PIC X(01).
016700
016800      * TOTALES GENERALES DEL LOTE.
016900       01  WS-GRAND-TOTALS.
017000           03  WS-OPS-UNIFICADAS   PIC 9(05) COMP VALUE ZERO.
017100           03  WS-POSICAO-LIQUIDA  PIC S9(11)V99 VALUE ZERO.
017200           03  FILLER              PIC X(01).
017300
017400      * CONTROL DEL QUIEBRE POR CONTRAPARTE DENTRO DE CADA PASADA.
017500       01  WS-BREAK-CTRL.
017600           03  WS-BREAK-COUNTERPARTY PIC X(20).
017700           03  WS-BREAK-COUNT        PIC 9(04) COMP VALUE ZERO.
017800           03  WS-BREAK-SUBTOTAL     PIC S9(09)V99 VALUE ZERO.
017900           03  FILLER                PIC X(01).
018000
018100      * AREAS DE IMPRESION DEL REPORTE - TODAS REDEFINEN LA MISMA
018200      * LINEA BASE DE 80 POSICIONES, COMO EN LOS OTROS REPORTES DEL
018300      * CENTRO DE COMPUTOS.
018400       01  RPT-LINE-1.
018500           03  RPT-TITLE          PIC X(24)
018600               VALUE "UNIFICACAO DE OPERACOES".
018700           03  FILLER             PIC X(56) VALUE SPACES.
018800
018900       01  RPT-LINE-2 REDEFINES RPT-LINE-1.
019000           03  FILLER             PIC X(05) VALUE "RUN: ".
019100           03  RPT-RUN-DATE       PIC 9(06).
019200           03  FILLER             PIC X(69) VALUE SPACES.
019300
019400       01  RPT-SECTION-LINE REDEFINES RPT-LINE-1.
019500           03  RPT-SECTION-TITLE  PIC X(10).
019600           03  FILLER             PIC X(70) VALUE SPACES.
019700
019800       01  RPT-SUBTOTAL-LINE REDEFINES RPT-LINE-1.
019900           03  FILLER              PIC X(13) VALUE "COUNTERPARTY ".
020000           03  RPT-ST-COUNTERPARTY PIC X(20).
020100           03  FILLER              PIC X(02) VALUE SPACES.
020200           03  FILLER              PIC X(04) VALUE "OPS ".
020300           03  RPT-ST-OPS          PIC ZZZ9.
020400           03  FILLER              PIC X(02) VALUE SPACES.
020500           03  FILLER              PIC X(06) VALUE "TOTAL ".
020600           03  RPT-ST-TOTAL        PIC -(9)9.99.
020700           03  FILLER              PIC X(16) VALUE SPACES.
020800
020900       01  RPT-SOURCE-SUMMARY-LINE REDEFINES RPT-LINE-1.
021000           03  RPT-SRC-LABEL        PIC X(08).
021100           03  FILLER               PIC X(01) VALUE SPACE.
021200           03  FILLER               PIC X(06) VALUE "LIDOS ".
021300           03  RPT-SRC-LIDOS        PIC ZZZ9.
021400           03  FILLER               PIC X(01) VALUE SPACE.
021500           03  FILLER               PIC X(08) VALUE "ACEITOS ".
021600           03  RPT-SRC-ACEITOS      PIC ZZZ9.
021700           03  FILLER               PIC X(01) VALUE SPACE.
021800           03  FILLER               PIC X(11) VALUE "REJEITADOS ".
021900           03  RPT-SRC-REJEITADOS   PIC ZZZ9.
022000           03  FILLER               PIC X(01) VALUE SPACE.
022100           03  FILLER               PIC X(06) VALUE "BRUTO ".
022200           03  RPT-SRC-BRUTO        PIC -(9)9.99.
022300           03  FILLER               PIC X(12) VALUE SPACES.
022400
022500       01  RPT-GRAND-LINE REDEFINES RPT-LINE-1.
022600           03  FILLER             PIC X(21)
022700               VALUE "OPERACOES UNIFICADAS ".
022800           03  RPT-GRAND-OPS      PIC ZZZZ9.
022900           03  FILLER             PIC X(54) VALUE SPACES.
023000
023100       01  RPT-NET-LINE REDEFINES RPT-LINE-1.
023200           03  FILLER             PIC X(17) VALUE "POSICAO LIQUIDA ".
023300           03  RPT-NET-AMOUNT     PIC -(9)9.99.
023400           03  FILLER             PIC X(50) VALUE SPACES.
023500
023600       01  RPT-EMPTY-LINE REDEFINES RPT-LINE-1.
023700           03  FILLER             PIC X(24)
023800               VALUE "NO OPERATIONS PROCESSED".
023900           03  FILLER             PIC X(56) VALUE SPACES.
024000
024100       PROCEDURE DIVISION.
024200      ******************************************************************
024300      * CONTROL PRINCIPAL DEL LOTE.
024400      ******************************************************************
024500       MAIN-PROCEDURE.
024600           PERFORM 100-INICIO-PROCESO THRU 100-EXIT.
024700           PERFORM 200-PROCESSA-PAGAR THRU 200-EXIT.
024800           PERFORM 300-PROCESSA-RECEBER THRU 300-EXIT.
024900           PERFORM 900-IMPRIME-RESUMO THRU 900-EXIT.
025000           PERFORM 990-FIM-PROCESO THRU 990-EXIT.
025100           STOP RUN.
025200
025300       100-INICIO-PROCESO.
025400           PERFORM 110-ABRIR-ARQUIVOS.
025500           PERFORM 120-IMPRIME-CABECALHO.
025600       100-EXIT.
025700           EXIT.
025800
025900       110-ABRIR-ARQUIVOS.
026000           OPEN INPUT PAY-REG.
026100           OPEN INPUT REC-REG.
026200           OPEN OUTPUT UNI-OPS.
026300           OPEN OUTPUT REJECTS-OUT.
026400           OPEN OUTPUT UNI-RPT.
026500
026600       120-IMPRIME-CABECALHO.
026700           ACCEPT WS-RUN-DATE FROM DATE.
026800           WRITE RPT-PRINT-AREA FROM RPT-LINE-1
026900               AFTER ADVANCING PAGE.
027000           MOVE WS-RUN-DATE TO RPT-RUN-DATE.
027100           WRITE RPT-PRINT-AREA FROM RPT-LINE-2
027200               AFTER ADVANCING 1 LINES.
027300
027400      ******************************************************************
027500      * PASADA 1 - REGISTRO DE OPERACIONES A PAGAR.
027600      * 09/11/1993 MGP TCK-0102 - QUIEBRE POR CONTRAPARTE EN ESTA PASADA
027700      ******************************************************************
027800       200-PROCESSA-PAGAR.
027900           PERFORM 205-INICIA-PAGAR.
028000           PERFORM 210-LER-PAGAR.
028100           PERFORM 250-LACO-GRUPO-PAGAR UNTIL PAY-AT-EOF.
028200       200-EXIT.
028300           EXIT.
028400
028500       205-INICIA-PAGAR.
028600           MOVE "PAGAR" TO RPT-SECTION-TITLE.
028700           WRITE RPT-PRINT-AREA FROM RPT-SECTION-LINE
028800               AFTER ADVANCING 2 LINES.
028900           MOVE "N" TO WS-PAY-EOF.
029000
029100       210-LER-PAGAR.
029200           READ PAY-REG AT END MOVE "Y" TO WS-PAY-EOF.
029300           IF NOT PAY-AT-EOF
029400               ADD 1 TO WS-PAG-LIDOS.
029500
029600       220-INICIA-QUEBRA-PAGAR.
029700           MOVE PAY-COUNTERPARTY TO WS-BREAK-COUNTERPARTY.
029800           MOVE ZERO TO WS-BREAK-COUNT.
029900           MOVE ZERO TO WS-BREAK-SUBTOTAL.
030000           MOVE "N" TO WS-PAY-GROUP-SW.
030100
030200       230-PROCESSA-GRUPO-PAGAR.
030300           PERFORM 240-VALIDA-PAGAR THRU 240-EXIT.
030400           PERFORM 210-LER-PAGAR.
030500           IF NOT PAY-AT-EOF
030600               IF PAY-COUNTERPARTY NOT = WS-BREAK-COUNTERPARTY
030700                   MOVE "Y" TO WS-PAY-GROUP-SW.
030800
030900      * 12/09/2001 DAS TCK-0330 - V1 A V4 EN ORDEN, PRIMER ERROR GANA.
031000       240-VALIDA-PAGAR.
031100           MOVE "Y" TO WS-VALID-FLAG.
031200           MOVE SPACES TO WS-REASON-CODE.
031300           IF PAY-OP-ID = SPACES
031400               MOVE "N" TO WS-VALID-FLAG
031500               MOVE "01" TO WS-REASON-CODE
031600               GO TO 248-GRAVA-PAGAR.
031700           IF PAY-COUNTERPARTY = SPACES
031800               MOVE "N" TO WS-VALID-FLAG
031900               MOVE "02" TO WS-REASON-CODE
032000               GO TO 248-GRAVA-PAGAR.
032100           PERFORM 245-VALIDA-DATA THRU 245-EXIT.
032200           IF NOT RECORD-IS-VALID
032300               GO TO 248-GRAVA-PAGAR.
032400           IF PAY-AMOUNT NOT NUMERIC
032500               OR PAY-AMOUNT NOT > ZERO
032600               OR PAY-CURRENCY NOT = "BRL"
032700               MOVE "N" TO WS-VALID-FLAG
032800               MOVE "04" TO WS-REASON-CODE.
032900       248-GRAVA-PAGAR.
033000           IF RECORD-IS-VALID
033100               PERFORM 249-GRAVA-PAGAR-OK
033200           ELSE
033300               PERFORM 249-GRAVA-PAGAR-REJ.
033400       240-EXIT.
033500           EXIT.
033600
033700      * 02/06/1991 RF TCK-0014 - V3 FECHA VALIDA, INCLUYE BISIESTO.
033800       245-VALIDA-DATA.
033900           MOVE "Y" TO WS-VALID-FLAG.
034000           IF PAY-OP-DATE NOT NUMERIC
034100               MOVE "N" TO WS-VALID-FLAG
034200               MOVE "03" TO WS-REASON-CODE
034300               GO TO 245-EXIT.
034400           MOVE PAY-OP-DATE TO WS-DATE-NUM.
034500           IF WS-MONTH < 1 OR WS-MONTH > 12
034600               MOVE "N" TO WS-VALID-FLAG
034700               MOVE "03" TO WS-REASON-CODE
034800               GO TO 245-EXIT.
034900           IF WS-DAY < 1 OR WS-DAY > 31
035000               MOVE "N" TO WS-VALID-FLAG
035100               MOVE "03" TO WS-REASON-CODE
035200               GO TO 245-EXIT.
035300           IF (WS-MONTH = 04 OR WS-MONTH = 06 OR WS-MONTH = 09
035400                   OR WS-MONTH = 11) AND WS-DAY > 30
035500               MOVE "N" TO WS-VALID-FLAG
035600               MOVE "03" TO WS-REASON-CODE
035700               GO TO 245-EXIT.
035800           IF WS-MONTH = 02
035900               PERFORM 246-VALIDA-FEVEREIRO THRU 246-EXIT.
036000       245-EXIT.
036100           EXIT.
036200
036300       246-VALIDA-FEVEREIRO.
036400           DIVIDE WS-YEAR BY 4 GIVING WS-DIV-TEMP
036500               REMAINDER WS-REM-TEMP.
036600           IF WS-REM-TEMP NOT = 0
036700               IF WS-DAY > 28
036800                   MOVE "N" TO WS-VALID-FLAG
036900                   MOVE "03" TO WS-REASON-CODE
037000               END-IF
037100               GO TO 246-EXIT.
037200           DIVIDE WS-YEAR BY 100 GIVING WS-DIV-TEMP
037300               REMAINDER WS-REM-TEMP.
037400           IF WS-REM-TEMP NOT = 0
037500               IF WS-DAY > 29
037600                   MOVE "N" TO WS-VALID-FLAG
037700                   MOVE "03" TO WS-REASON-CODE
037800               END-IF
037900               GO TO 246-EXIT.
038000           DIVIDE WS-YEAR BY 400 GIVING WS-DIV-TEMP
038100               REMAINDER WS-REM-TEMP.
038200           IF WS-REM-TEMP = 0
038300               IF WS-DAY > 29
038400                   MOVE "N" TO WS-VALID-FLAG
038500                   MOVE "03" TO WS-REASON-CODE
038600               END-IF
038700           ELSE
038800               IF WS-DAY > 28
038900                   MOVE "N" TO WS-VALID-FLAG
039000                   MOVE "03" TO WS-REASON-CODE
039100               END-IF.
039200       246-EXIT.
039300           EXIT.
039400
039500      * 15/03/1995 MGP TCK-0145 - SIGNO NEGATIVO PARA OPERACION A PAGAR.
039600       249-GRAVA-PAGAR-OK.
039700           ADD 1 TO WS-PAG-ACEITOS.
039800           ADD 1 TO WS-BREAK-COUNT.
039900           MOVE SPACES TO UNI-OPS-REC.
040000           MOVE PAY-OP-ID TO UNI-OP-ID.
040100           MOVE PAY-COUNTERPARTY TO UNI-COUNTERPARTY.
040200           MOVE PAY-OP-DATE TO UNI-OP-DATE.
040300           MOVE "P" TO UNI-OP-TYPE.
040400           MOVE "-" TO UNI-AMT-SIGN.
040500           MOVE PAY-AMOUNT TO UNI-AMT-VALUE.
040600           MOVE PAY-CURRENCY TO UNI-CURRENCY.
040700           WRITE UNI-OPS-REC.
040800           ADD PAY-AMOUNT TO WS-PAG-BRUTO.
040900           SUBTRACT PAY-AMOUNT FROM WS-BREAK-SUBTOTAL.
041000           SUBTRACT PAY-AMOUNT FROM WS-POSICAO-LIQUIDA.
041100           ADD 1 TO WS-OPS-UNIFICADAS.
041200
041300       249-GRAVA-PAGAR-REJ.
041400           ADD 1 TO WS-PAG-REJEITADOS.
041500           MOVE SPACES TO REJ-REC.
041600           MOVE PAY-REG-REC TO REJ-ECHO-INPUT.
041700           MOVE "P" TO REJ-SOURCE-FLAG.
041800           MOVE WS-REASON-CODE TO REJ-REASON-CODE.
041900           WRITE REJ-REC.
042000
042100       250-LACO-GRUPO-PAGAR.
042200           PERFORM 220-INICIA-QUEBRA-PAGAR.
042300           PERFORM 230-PROCESSA-GRUPO-PAGAR
042400               UNTIL PAY-AT-EOF OR PAY-GROUP-CHANGED.
042500           PERFORM 260-FECHA-QUEBRA-PAGAR.
042600
042700       260-FECHA-QUEBRA-PAGAR.
042800           MOVE SPACES TO RPT-SUBTOTAL-LINE.
042900           MOVE WS-BREAK-COUNTERPARTY TO RPT-ST-COUNTERPARTY.
043000           MOVE WS-BREAK-COUNT TO RPT-ST-OPS.
043100           MOVE WS-BREAK-SUBTOTAL TO RPT-ST-TOTAL.
043200           WRITE RPT-PRINT-AREA FROM RPT-SUBTOTAL-LINE
043300               AFTER ADVANCING 1 LINES.
043400
043500      ******************************************************************
043600      * PASADA 2 - REGISTRO DE OPERACIONES A RECIBIR.
043700      * ESPEJO DE LA PASADA 1, CON SIGNO POSITIVO PARA EL IMPORTE.
043800      ******************************************************************
043900       300-PROCESSA-RECEBER.
044000           PERFORM 305-INICIA-RECEBER.
044100           PERFORM 310-LER-RECEBER.
044200           PERFORM 350-LACO-GRUPO-RECEBER UNTIL REC-AT-EOF.
044300       300-EXIT.
044400           EXIT.
044500
044600       305-INICIA-RECEBER.
044700           MOVE "RECEBER" TO RPT-SECTION-TITLE.
044800           WRITE RPT-PRINT-AREA FROM RPT-SECTION-LINE
044900               AFTER ADVANCING 2 LINES.
045000           MOVE "N" TO WS-REC-EOF.
045100
045200       310-LER-RECEBER.
045300           READ REC-REG AT END MOVE "Y" TO WS-REC-EOF.
045400           IF NOT REC-AT-EOF
045500               ADD 1 TO WS-REC-LIDOS.
045600
045700       320-INICIA-QUEBRA-RECEBER.
045800           MOVE REC-COUNTERPARTY TO WS-BREAK-COUNTERPARTY.
045900           MOVE ZERO TO WS-BREAK-COUNT.
046000           MOVE ZERO TO WS-BREAK-SUBTOTAL.
046100           MOVE "N" TO WS-REC-GROUP-SW.
046200
046300       330-PROCESSA-GRUPO-RECEBER.
046400           PERFORM 340-VALIDA-RECEBER THRU 340-EXIT.
046500           PERFORM 310-LER-RECEBER.
046600           IF NOT REC-AT-EOF
046700               IF REC-COUNTERPARTY NOT = WS-BREAK-COUNTERPARTY
046800                   MOVE "Y" TO WS-REC-GROUP-SW.
046900
047000       340-VALIDA-RECEBER.
047100           MOVE "Y" TO WS-VALID-FLAG.
047200           MOVE SPACES TO WS-REASON-CODE.
047300           IF REC-OP-ID = SPACES
047400               MOVE "N" TO WS-VALID-FLAG
047500               MOVE "01" TO WS-REASON-CODE
047600               GO TO 348-GRAVA-RECEBER.
047700           IF REC-COUNTERPARTY = SPACES
047800               MOVE "N" TO WS-VALID-FLAG
047900               MOVE "02" TO WS-REASON-CODE
048000               GO TO 348-GRAVA-RECEBER.
048100           PERFORM 345-VALIDA-DATA-R THRU 345-EXIT.
048200           IF NOT RECORD-IS-VALID
048300               GO TO 348-GRAVA-RECEBER.
048400           IF REC-AMOUNT NOT NUMERIC
048500               OR REC-AMOUNT NOT > ZERO
048600               OR REC-CURRENCY NOT = "BRL"
048700               MOVE "N" TO WS-VALID-FLAG
048800               MOVE "04" TO WS-REASON-CODE.
048900       348-GRAVA-RECEBER.
049000           IF RECORD-IS-VALID
049100               PERFORM 349-GRAVA-RECEBER-OK
049200           ELSE
049300               PERFORM 349-GRAVA-RECEBER-REJ.
049400       340-EXIT.
049500           EXIT.
049600
049700       345-VALIDA-DATA-R.
049800           MOVE "Y" TO WS-VALID-FLAG.
049900           IF REC-OP-DATE NOT NUMERIC
050000               MOVE "N" TO WS-VALID-FLAG
050100               MOVE "03" TO WS-REASON-CODE
050200               GO TO 345-EXIT.
050300           MOVE REC-OP-DATE TO WS-DATE-NUM.
050400           IF WS-MONTH < 1 OR WS-MONTH > 12
050500               MOVE "N" TO WS-VALID-FLAG
050600               MOVE "03" TO WS-REASON-CODE
050700               GO TO 345-EXIT.
050800           IF WS-DAY < 1 OR WS-DAY > 31
050900               MOVE "N" TO WS-VALID-FLAG
051000               MOVE "03" TO WS-REASON-CODE
051100               GO TO 345-EXIT.
051200           IF (WS-MONTH = 04 OR WS-MONTH = 06 OR WS-MONTH = 09
051300                   OR WS-MONTH = 11) AND WS-DAY > 30
051400               MOVE "N" TO WS-VALID-FLAG
051500               MOVE "03" TO WS-REASON-CODE
051600               GO TO 345-EXIT.
051700           IF WS-MONTH = 02
051800               PERFORM 246-VALIDA-FEVEREIRO THRU 246-EXIT.
051900       345-EXIT.
052000           EXIT.
052100
052200       349-GRAVA-RECEBER-OK.
052300           ADD 1 TO WS-REC-ACEITOS.
052400           ADD 1 TO WS-BREAK-COUNT.
052500           MOVE SPACES TO UNI-OPS-REC.
052600           MOVE REC-OP-ID TO UNI-OP-ID.
052700           MOVE REC-COUNTERPARTY TO UNI-COUNTERPARTY.
052800           MOVE REC-OP-DATE TO UNI-OP-DATE.
052900           MOVE "R" TO UNI-OP-TYPE.
053000           MOVE "+" TO UNI-AMT-SIGN.
053100           MOVE REC-AMOUNT TO UNI-AMT-VALUE.
053200           MOVE REC-CURRENCY TO UNI-CURRENCY.
053300           WRITE UNI-OPS-REC.
053400           ADD REC-AMOUNT TO WS-REC-BRUTO.
053500           ADD REC-AMOUNT TO WS-BREAK-SUBTOTAL.
053600           ADD REC-AMOUNT TO WS-POSICAO-LIQUIDA.
053700           ADD 1 TO WS-OPS-UNIFICADAS.
053800
053900       349-GRAVA-RECEBER-REJ.
054000           ADD 1 TO WS-REC-REJEITADOS.
054100           MOVE SPACES TO REJ-REC.
054200           MOVE REC-REG-REC TO REJ-ECHO-INPUT.
054300           MOVE "R" TO REJ-SOURCE-FLAG.
054400           MOVE WS-REASON-CODE TO REJ-REASON-CODE.
054500           WRITE REJ-REC.
054600
054700       350-LACO-GRUPO-RECEBER.
054800           PERFORM 320-INICIA-QUEBRA-RECEBER.
054900           PERFORM 330-PROCESSA-GRUPO-RECEBER
055000               UNTIL REC-AT-EOF OR REC-GROUP-CHANGED.
055100           PERFORM 360-FECHA-QUEBRA-RECEBER.
055200
055300       360-FECHA-QUEBRA-RECEBER.
055400           MOVE SPACES TO RPT-SUBTOTAL-LINE.
055500           MOVE WS-BREAK-COUNTERPARTY TO RPT-ST-COUNTERPARTY.
055600           MOVE WS-BREAK-COUNT TO RPT-ST-OPS.
055700           MOVE WS-BREAK-SUBTOTAL TO RPT-ST-TOTAL.
055800           WRITE RPT-PRINT-AREA FROM RPT-SUBTOTAL-LINE
055900               AFTER ADVANCING 1 LINES.
056000
056100      ******************************************************************
056200      * BLOQUE DE RESUMEN FINAL - TOTALES DE CONTROL Y POSICION NETA.
056300      * 03/04/2003 DAS TCK-0366 - LEYENDA DE CORRIDA SIN OPERACIONES.
056400      ******************************************************************
056500       900-IMPRIME-RESUMO.
056600           COMPUTE WS-TOTAL-READ = WS-PAG-LIDOS + WS-REC-LIDOS.
056700           IF WS-TOTAL-READ = ZERO
056800               PERFORM 910-IMPRIME-VAZIO
056900           ELSE
057000               PERFORM 920-IMPRIME-PAGAR-RESUMO
057100               PERFORM 930-IMPRIME-RECEBER-RESUMO
057200               PERFORM 940-IMPRIME-TOTAL-OPS
057300               PERFORM 950-IMPRIME-NET.
057400       900-EXIT.
057500           EXIT.
057600
057700       910-IMPRIME-VAZIO.
057800           WRITE RPT-PRINT-AREA FROM RPT-EMPTY-LINE
057900               AFTER ADVANCING 2 LINES.
058000
058100       920-IMPRIME-PAGAR-RESUMO.
058200           MOVE SPACES TO RPT-SOURCE-SUMMARY-LINE.
058300           MOVE "PAGAR" TO RPT-SRC-LABEL.
058400           MOVE WS-PAG-LIDOS TO RPT-SRC-LIDOS.
058500           MOVE WS-PAG-ACEITOS TO RPT-SRC-ACEITOS.
058600           MOVE WS-PAG-REJEITADOS TO RPT-SRC-REJEITADOS.
058700           MOVE WS-PAG-BRUTO TO RPT-SRC-BRUTO.
058800           WRITE RPT-PRINT-AREA FROM RPT-SOURCE-SUMMARY-LINE
058900               AFTER ADVANCING 2 LINES.
059000
059100       930-IMPRIME-RECEBER-RESUMO.
059200           MOVE SPACES TO RPT-SOURCE-SUMMARY-LINE.
059300           MOVE "RECEBER" TO RPT-SRC-LABEL.
059400           MOVE WS-REC-LIDOS TO RPT-SRC-LIDOS.
059500           MOVE WS-REC-ACEITOS TO RPT-SRC-ACEITOS.
059600           MOVE WS-REC-REJEITADOS TO RPT-SRC-REJEITADOS.
059700           MOVE WS-REC-BRUTO TO RPT-SRC-BRUTO.
059800           WRITE RPT-PRINT-AREA FROM RPT-SOURCE-SUMMARY-LINE
059900               AFTER ADVANCING 1 LINES.
060000
060100       940-IMPRIME-TOTAL-OPS.
060200           MOVE WS-OPS-UNIFICADAS TO RPT-GRAND-OPS.
060300           WRITE RPT-PRINT-AREA FROM RPT-GRAND-LINE
060400               AFTER ADVANCING 2 LINES.
060500
060600       950-IMPRIME-NET.
060700           MOVE WS-POSICAO-LIQUIDA TO RPT-NET-AMOUNT.
060800           WRITE RPT-PRINT-AREA FROM RPT-NET-LINE
060900               AFTER ADVANCING 1 LINES.
061000
061100       990-FIM-PROCESO.
061200           CLOSE PAY-REG.
061300           CLOSE REC-REG.
061400           CLOSE UNI-OPS.
061500           CLOSE REJECTS-OUT.
061600           CLOSE UNI-RPT.
061700       990-EXIT.
061800           EXIT.
061900
062000       END PROGRAM PAGAREC.
062100
